000100*****************************************************                     
000200*                                                   *                     
000300*   Record Definition For WX Parameter File        *                      
000400*        Uses RRN = 1 (one record file)            *                      
000500*****************************************************                     
000600*  File size 24 bytes.                                                    
000700*                                                                         
000800*  Holds the single run parameter for the nightly                         
000900*  weather job - the year/month being reported on,                        
001000*  set up once by the operator before the run (this                       
001100*  is the "parameter card" for this job).                                 
001200*                                                                         
001300* 11/03/86 vbc - Created.                                                 
001400* 02/09/94 vbc - Added WX-PRM-Last-Run-Date for the                       
001500*                run log, not otherwise used by WX.                       
001600* 14/01/99 jrt - Y2K: WX-PRM-Year widened 99->9(4),                       
001700*                WX-PRM-Last-Run-Date widened to 9(8).                    
001800*                Filler shrunk to keep record length.                     
001900*                                                                         
002000 01  WX-Parm-Record.                                                      
002100     03  WX-PRM-Year           pic 9(4).                                  
002200*                                 ccyy of month being reported.           
002300     03  WX-PRM-Month          pic 99.                                    
002400*                                 01-12, month being reported.            
002500     03  WX-PRM-Last-Run-Date  pic 9(8).                                  
002600*                                 ccyymmdd this parm was set up.          
002700     03  filler                pic x(10).                                 
