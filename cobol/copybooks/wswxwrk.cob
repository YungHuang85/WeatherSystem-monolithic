000100*****************************************************                     
000200*                                                   *                     
000300*   Working Storage For Month Statistics, File     *                      
000400*   Status Bytes, Switches And Error Messages       *                     
000500*   Used By The WX Monthly Report Job.             *                      
000600*****************************************************                     
000700*                                                                         
000800* 04/03/86 vbc - Created.                                                 
000900* 19/11/91 vbc - Added rain-run and weekend result                        
001000*                tables, were previously local to the                     
001100*                one program that used them.                              
001200* 14/01/99 jrt - Y2K: no 2-digit years anywhere in this                   
001300*                book, confirmed, no change made.                         
001400* 22/07/07 smb - WX-Rpt-Date-Work added for the M/D                       
001500*                display format used on every report                      
001600*                line.                                                    
001700* 03/11/14 rpk - Split WX-Sel-Count into separate low                     
001800*                and high counters - high3 pass was                       
001900*                clobbering the low3 count before the                     
002000*                report step could print it.  Also                        
002100*                added the low/high day-selected flag                     
002200*                tables here so they survive the whole                    
002300*                run instead of being local to a                          
002400*                paragraph.                                               
002500* 16/02/15 rpk - WX-Rpt-Month-Disp/WX-Rpt-Day-Disp were
002600*                Z9 - a 1 digit month or day printed
002700*                with a leading space, and the STRINGs
002800*                downstream in the stats section that
002900*                use delimited by space then stopped on
003000*                that space and dropped the date.
003100*                Changed both to 99.  Also dropped
003200*                WX-Rec-Cnt, never referenced, left
003300*                over from drafting.
003400*                                                                         
003500 01  WX-Extreme-Work.                                                     
003600     03  WX-Low3-Table.                                                   
003700         05  WX-Low3-Entry     occurs 3 times                             
003800                                indexed by WX-Low3-Idx.                   
003900             07  WX-Low3-Date  pic 9(8).                                  
004000             07  WX-Low3-Temp  pic s9(3)v9(1).                            
004100     03  WX-High3-Table.                                                  
004200         05  WX-High3-Entry    occurs 3 times                             
004300                                indexed by WX-High3-Idx.                  
004400             07  WX-High3-Date pic 9(8).                                  
004500             07  WX-High3-Temp pic s9(3)v9(1).                            
004600     03  WX-Avg-Low            pic s9(3)v9(2).                            
004700     03  WX-Avg-High           pic s9(3)v9(2).                            
004800     03  WX-Low-Sel-Count      binary-char unsigned.                      
004900     03  WX-High-Sel-Count     binary-char unsigned.                      
005000*                                 how many of the 3 low/high slots        
005100*                                 are used - covers a short month.        
005200     03  filler                pic x(4).                                  
005300*                                                                         
005400 01  WX-Day-Selected-Work.                                                
005500     03  WX-Low-Selected       occurs 31 times pic x                      
005600                                value "N".                                
005700     03  WX-High-Selected      occurs 31 times pic x                      
005800                                value "N".                                
005900*                                 marks a day already picked for          
006000*                                 the low3/high3 lists, so the            
006100*                                 so the next pass skips it.              
006200     03  filler                pic x(6).                                  
006300*                                                                         
006400 01  WX-Month-Total-Work.                                                 
006500     03  WX-Avg-Sum            pic s9(5)v9(2) value zero.                 
006600     03  WX-Month-Avg          pic s9(3)v9(2) value zero.                 
006700     03  WX-Month-Avg-Full     pic s9(3)v9(4) value zero.                 
006800*                                 average of daily averages, kept         
006900*                                 at 4 decimals for the hot/cold          
007000*                                 compare - WX-Month-Avg is the           
007100*                                 2 decimal figure printed on the         
007200*                                 report.                                 
007300     03  filler                pic x(4).                                  
007400*                                                                         
007500 01  WX-Rain-Run-Work.                                                    
007600     03  WX-Run-Count          binary-char unsigned value zero.           
007700     03  WX-Run-Entry          occurs 10 times                            
007800                                indexed by WX-Run-Idx.                    
007900         05  WX-Run-Start-Date pic 9(8).                                  
008000         05  WX-Run-End-Date   pic 9(8).                                  
008100     03  WX-Run-Length         binary-char unsigned value zero.           
008200     03  WX-Run-Start-Sub      binary-char unsigned value zero.           
008300     03  filler                pic x(4).                                  
008400*                                                                         
008500 01  WX-Weekend-Work.                                                     
008600     03  WX-Wkend-Cnt          binary-char unsigned value zero.           
008700     03  WX-Wkend-Rslt         occurs 10 times                            
008800                                indexed by WX-Wkend-Rslt-Idx.             
008900         05  WX-Wkend-Rslt-Date pic 9(8).                                 
009000         05  WX-Wkend-Rslt-Name pic x(9).                                 
009100         05  WX-Wkend-Rslt-Flag pic x(1).                                 
009200*                                 'Y'/'N' as DS-Rain-Flag.                
009300     03  filler                pic x(4).                                  
009400*                                                                         
009500 01  WX-Rpt-Date-Work.                                                    
009600     03  WX-Rpt-Date-Src       pic 9(8).                                  
009700     03  WX-Rpt-Date-Bkdn redefines WX-Rpt-Date-Src.                      
009800         05  WX-Rpt-Date-CCYY  pic 9(4).                                  
009900         05  WX-Rpt-Date-MO    pic 99.                                    
010000         05  WX-Rpt-Date-DA    pic 99.                                    
010100     03  WX-Rpt-Month-Disp     pic 99.
010200     03  WX-Rpt-Day-Disp       pic 99.
010300     03  WX-Rpt-Date-Disp      pic x(12) value spaces.                    
010400*                                 formatted M/D display text.             
010500     03  filler                pic x(4).                                  
010600*                                                                         
010700 01  WX-Work-Fields.                                                      
010800     03  WX-I                  pic 99 comp.                               
010900     03  WX-J                  pic 99 comp.                               
011000     03  WX-K                  pic 99 comp.                               
011100     03  WX-Best-Sub           pic 99 comp.                               
011200     03  WX-Temp-Sum           pic s9(5)v9(2) comp-3.                     
011300     03  WX-Swap-Date          pic 9(8).                                  
011400     03  WX-Swap-Temp          pic s9(3)v9(1).                            
011500     03  WX-Zeller-Y           pic s9(4) comp.                            
011600     03  WX-Zeller-M           pic s9(2) comp.                            
011700     03  WX-Zeller-Q           pic s9(4) comp.                            
011800     03  WX-Zeller-K           pic s9(4) comp.                            
011900     03  WX-Zeller-Cent        pic s9(4) comp.                            
012000     03  WX-Zeller-Term1       pic s9(4) comp.                            
012100     03  WX-Zeller-Term2       pic s9(4) comp.                            
012200     03  WX-Zeller-Term3       pic s9(4) comp.                            
012300     03  WX-Zeller-Sum         pic s9(4) comp.                            
012400     03  WX-Zeller-Div         pic s9(4) comp.                            
012500     03  WX-Zeller-Rem         pic s9(4) comp.                            
012600     03  WX-Dow                pic 9.
012700*                                 0 = Sunday .. 6 = Saturday.
012800     03  filler                pic x(6).
012900*                                                                         
013000 01  WX-Switches.                                                         
013100     03  WX-WD-EOF-Sw          pic x value "N".                           
013200         88  WX-WD-EOF                  value "Y".                        
013300         88  WX-WD-Not-EOF              value "N".                        
013400     03  WX-Run-Open-Sw        pic x value "N".                           
013500         88  WX-Run-Is-Open              value "Y".                       
013600         88  WX-Run-Is-Closed            value "N".                       
013700     03  filler                pic x(6).                                  
013800*                                                                         
013900 01  WX-Rrn-Fields.                                                       
014000     03  WX-Parm-RRN           pic 9(4) comp value 1.                     
014100     03  filler                pic x(4).                                  
014200*                                                                         
014300 01  WX-File-Statuses.                                                    
014400     03  WX-Parm-Status        pic xx value "00".                         
014500     03  WX-WD-Status          pic xx value "00".                         
014600     03  WX-Rpt-Status         pic xx value "00".                         
014700     03  filler                pic x(6).                                  
014800*                                                                         
014900 01  WX-Error-Messages.                                                   
015000     03  WX001  pic x(45)                                                 
015100         value "WX001 Weather parameter file not found -".                
015200     03  WX002  pic x(45)                                                 
015300         value "WX002 Read of WX parameter record failed -".              
015400     03  WX003  pic x(45)                                                 
015500         value "WX003 Weather daily input file not found -".              
015600     03  WX004  pic x(45)                                                 
015700         value "WX004 Weather daily input file has no records".           
015800     03  WX005  pic x(45)                                                 
015900         value "WX005 Unable to open MONTH-RPT output -".                 
016000     03  WX-Error-Code         pic 999.                                   
016100     03  filler                pic x(5).                                  
