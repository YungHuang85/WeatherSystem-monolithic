000100*  FD for WX-Parm-File.                                                   
000200*                                                                         
000300* 11/03/86 vbc - Created.                                                 
000400*                                                                         
000500 fd  WX-Parm-File.                                                        
000600 copy "wswxprm.cob".                                                      
