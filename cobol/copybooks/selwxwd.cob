000100*  Select clause for Weather-Daily-File (WEATHER-IN).                     
000200*  Line sequential, read forward only, no key.                            
000300*                                                                         
000400* 04/03/86 vbc - Created.                                                 
000500*                                                                         
000600     select   Weather-Daily-File assign to "WEATHER-IN"                   
000700              organization is line sequential                             
000800              access mode is sequential                                   
000900              file status is WX-WD-Status.                                
