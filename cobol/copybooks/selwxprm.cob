000100*  Select clause for WX-Parm-File - one record, RRN keyed.                
000200*                                                                         
000300* 11/03/86 vbc - Created.                                                 
000400*                                                                         
000500     select   WX-Parm-File assign to "WXPARAM"                            
000600              organization is relative                                    
000700              access mode is random                                       
000800              relative key is WX-Parm-RRN                                 
000900              file status is WX-Parm-Status.                              
