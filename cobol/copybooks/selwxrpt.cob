000100*  Select clause for Wx-Print-File (MONTH-RPT).                           
000200*  Line sequential print file, driven by Report Writer.                   
000300*                                                                         
000400* 04/03/86 vbc - Created.                                                 
000500* 19/11/91 vbc - Renamed from selwxprn.cob to selwxrpt.cob                
000600*                to match the report name, no content chg.                
000700*                                                                         
000800     select   Wx-Print-File assign to "MONTH-RPT"                         
000900              organization is line sequential                             
001000              file status is WX-Rpt-Status.                               
