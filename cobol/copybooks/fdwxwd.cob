000100*  FD for Weather-Daily-File.                                             
000200*                                                                         
000300* 04/03/86 vbc - Created.                                                 
000400*                                                                         
000500 fd  Weather-Daily-File.                                                  
000600 copy "wswxwd.cob".                                                       
