000100*****************************************************                     
000200*                                                   *                     
000300*   Working Table For Daily Weather Statistics     *                      
000400*   One entry built per input day, max 31 in a     *                      
000500*   month.  Also holds the day-of-week name lookup *                      
000600*   used to spot Saturday/Sunday for the weekend    *                     
000700*   extract.                                        *                     
000800*****************************************************                     
000900*                                                                         
001000* 04/03/86 vbc - Created.                                                 
001100* 19/11/91 vbc - Added DS-Date-Bkdn redefines, used by                    
001200*                the rain-run day-gap test.                               
001300* 08/02/99 jrt - Y2K: DS-Date-Bkdn CCYY confirmed 4                       
001400*                digits already, no change needed.                        
001500* 22/07/07 smb - Weekend day/name lookup table added,                     
001600*                was previously two IF tests in-line.                     
001700*                                                                         
001800 01  WX-Day-Work.                                                         
001900     03  WX-Day-Count          binary-char unsigned                       
002000                                value zero.                               
002100*                                 days loaded this run, max 31.           
002200     03  WX-Day-Entry          occurs 31 times                            
002300                                indexed by WX-Day-Idx.                    
002400         05  DS-Date           pic 9(8).                                  
002500         05  DS-Date-Bkdn redefines DS-Date.                              
002600             07  DS-Date-CCYY  pic 9(4).                                  
002700             07  DS-Date-MO    pic 99.                                    
002800             07  DS-Date-DA    pic 99.                                    
002900         05  DS-Min-Temp       pic s9(3)v9(1).                            
003000         05  DS-Max-Temp       pic s9(3)v9(1).                            
003100         05  DS-Precipitation  pic s9(3)v9(1).                            
003200         05  DS-Avg-Temp       pic s9(3)v9(2).                            
003300         05  DS-Hot-Cold       pic x(1).                                  
003400*                                 'H' hot, 'C' cold.                      
003500         05  DS-Rain-Flag      pic x(1).                                  
003600*                                 'Y' rain, 'N' clear.                    
003700         05  filler            pic x(3).                                  
003800     03  filler                pic x(4).                                  
003900*                                                                         
004000 01  WX-Weekend-Day-Table.                                                
004100*                                 parallel arrays, same idiom as          
004200*                                 the alpha/ar1 tables in maps01.         
004300     03  WX-Wkend-Dow-Lit      pic x(2) value "06".                       
004400     03  WX-Wkend-Dow-Tab redefines WX-Wkend-Dow-Lit.                     
004500         05  WX-Wkend-Dow      occurs 2 times                             
004600                                indexed by WX-Wkend-Idx pic 9.            
004700*                                 0 = Sunday, 6 = Saturday.               
004800     03  WX-Wkend-Name-Lit     pic x(18)                                  
004900                                value "星期日星期六".                           
005000     03  WX-Wkend-Name-Tab redefines WX-Wkend-Name-Lit.                   
005100         05  WX-Wkend-Name     occurs 2 times pic x(9).                   
005200*                                 localised day name, 3 chars.            
005300     03  filler                pic x(4).                                  
