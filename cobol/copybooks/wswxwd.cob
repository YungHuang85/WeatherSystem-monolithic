000100*****************************************************                     
000200*                                                   *                     
000300*   Record Definition For Weather Daily Input      *                      
000400*        (WEATHER-IN) - One Record Per Day         *                      
000500*     No key - read sequentially, date ascending   *                      
000600*****************************************************                     
000700*  File size 23 bytes.  Values are tenths of a unit,                      
000800*  sign is a separate leading character per field.                        
000900*                                                                         
001000* 04/03/86 vbc - Created for the WX nightly job.                          
001100* 19/11/91 vbc - Precip field widened, was 9(2)v9(1).                     
001200* 08/02/99 jrt - Y2K: date field confirmed CCYYMMDD,                      
001300*                no windowed-year logic anywhere in WX.                   
001400*                No further change needed here.                           
001500* 22/07/07 smb - Comment tidy, no field changes.                          
001600*                                                                         
001700 01  WD-Daily-Record.                                                     
001800     03  WD-Date               pic 9(8).                                  
001900*                                 ccyymmdd, observation date.             
002000     03  WD-Min-Temp           pic s9(3)v9(1)                             
002100                                sign leading separate.                    
002200*                                 daily minimum temp, deg C.              
002300     03  WD-Max-Temp           pic s9(3)v9(1)                             
002400                                sign leading separate.                    
002500*                                 daily maximum temp, deg C.              
002600     03  WD-Precipitation      pic s9(3)v9(1)                             
002700                                sign leading separate.                    
002800*                                 daily precip, mm. > 0 = rain.           
