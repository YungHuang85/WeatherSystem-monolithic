000100*****************************************************                     
000200*                                                   *                     
000300*   W X M O N R P T                                *                      
000400*   Monthly Weather Report - Daily Table Plus      *                      
000500*   Statistics Section.  Uses RW (Report Writer)   *                      
000600*   For The Printed Output.                        *                      
000700*                                                   *                     
000800*****************************************************                     
000900*                                                                         
001000 identification          division.                                        
001100*                                                                         
001200 program-id.       wxmonrpt.                                              
001300*                                                                         
001400 author.           v b coen.                                              
001500*                                                                         
001600 installation.     applewood computers.                                   
001700*                                                                         
001800 date-written.     04/03/1986.                                            
001900*                                                                         
002000 date-compiled.                                                           
002100*                                                                         
002200 security.         copyright (c) 1986-2026 & later, v b coen.             
002300                    distributed under the gnu general public              
002400                    license.  see the file copying for details.           
002500*                                                                         
002600* Remarks.          Weather Analysis Reporting.                           
002700*                    Reads one calendar month of daily weather            
002800*                    observations and produces the monthly                
002900*                    weather report - a daily table followed by           
003000*                    a statistics section (low/high-3 days,               
003100*                    rainy-day runs and the weekend extract).             
003200*                                                                         
003300* Version.          See Prog-Name In Ws.                                  
003400*                                                                         
003500* Called Modules.                                                         
003600*                    None.                                                
003700*                                                                         
003800* Functions Used:                                                         
003900*                    None.                                                
004000*                                                                         
004100* Files used :                                                            
004200*                    wxparam.     Run parameters (year/month).            
004300*                    weather-in.  Daily weather observations.             
004400*                    month-rpt.   Printed report (Report Writer).         
004500*                                                                         
004600* Error messages used.                                                    
004700*                    WX001 - WX005.                                       
004800*                                                                         
004900* Changes:                                                                
005000* 04/03/86 vbc - 1.0.00 Created - started coding from vacprint.           
005100* 19/11/91 vbc          Added the rain-run and weekend sections,          
005200*                        first cut only printed the daily table           
005300*                        and the low/high-3 lists.                        
005400* 08/02/99 jrt           Y2K review - WX-PRM-Year and DS-Date             
005500*                        breakdowns already 4 digit CCYY, no              
005600*                        change required to this program.                 
005700* 22/07/07 smb           Weekend day-name lookup moved to the             
005800*                        table in wswxday.cob, was two in-line            
005900*                        IF tests here before.                            
006000* 03/11/14 rpk           Low3/high3 now keep separate selection           
006100*                        counts, see wswxwrk.cob - the high3              
006200*                        pass was clobbering the low3 count               
006300*                        before the report step printed it.               
006400* 16/02/15 rpk           Weekend day-name SEARCH was not
006500*                        setting WX-Wkend-Idx to 1 first,
006600*                        so it started from whatever the
006700*                        index held.  Added the SET, same
006800*                        as maps01 does it.  Also picked
006900*                        up the WX-Rpt-Month-Disp/WX-Rpt-
007000*                        Day-Disp fix made in wswxwrk.cob
007100*                        the same day - see that book.
007200* 02/03/15 rpk           WX-Hdr-Month-Disp missed on the
007300*                        16/02/15 round - still Z9, put a
007400*                        stray space in the report title
007500*                        for a 1 digit month.  Changed to
007600*                        99.  Also widened WX-Avg-Low-Ed/
007700*                        WX-Avg-High-Ed from -9.9 to --9.9
007800*                        to match the other temp-edit
007900*                        fields in this book - was
008000*                        truncating the tens digit on the
008100*                        low3/high3 average whenever it
008200*                        ran double figures.
008300*                                                                         
008400***********************************************************               
008500* Copyright Notice.                                                       
008600* ****************                                                        
008700*                                                                         
008800* This notice supersedes all prior notices, updated 2024-04.              
008900*                                                                         
009000* These files and programs are part of the Applewood                      
009100* Computers Accounting System and is Copyright (c) Vincent                
009200* B Coen.  1976-2026 and later.                                           
009300*                                                                         
009400* This program is now free software; you can redistribute                 
009500* it and/or modify it under the terms listed here and of                  
009600* the GNU General Public License as published by the Free                 
009700* Software Foundation; version 3 and later as revised for                 
009800* PERSONAL USAGE ONLY and that includes for use within a                  
009900* business but EXCLUDES repackaging or for Resale, Rental                 
010000* or Hire in ANY way.                                                     
010100*                                                                         
010200* Persons interested in repackaging, redevelopment for the                
010300* purpose of resale or distribution in a rental or hire                   
010400* mode must get in touch with the copyright holder with                   
010500* your commercial plans and proposals.                                    
010600*                                                                         
010700* ACAS is distributed in the hope that it will be useful,                 
010800* but WITHOUT ANY WARRANTY; without even the implied                      
010900* warranty of MERCHANTABILITY or FITNESS FOR A PARTICULAR                 
011000* PURPOSE.  See the GNU General Public License for more                   
011100* details.  If it breaks, you own both pieces but I will                  
011200* endeavour to fix it, providing you tell me about it.                    
011300*                                                                         
011400* You should have received a copy of the GNU General                      
011500* Public License along with ACAS; see the file COPYING.                   
011600* If not, write to the Free Software Foundation, 59 Temple                
011700* Place, Suite 330, Boston, MA 02111 USA.                                 
011800*                                                                         
011900***********************************************************               
012000*                                                                         
012100 environment             division.                                        
012200*                                                                         
012300 configuration           section.                                         
012400 special-names.                                                           
012500     C01 is TOP-OF-FORM.                                                  
012600*                                                                         
012700 input-output            section.                                         
012800 file-control.                                                            
012900 copy "selwxprm.cob".                                                     
013000 copy "selwxwd.cob".                                                      
013100 copy "selwxrpt.cob".                                                     
013200*                                                                         
013300 data                    division.                                        
013400*                                                                         
013500 file                    section.                                         
013600*                                                                         
013700 copy "fdwxprm.cob".                                                      
013800 copy "fdwxwd.cob".                                                       
013900*                                                                         
014000 fd  Wx-Print-File                                                        
014100     report is Month-Weather-Report.                                      
014200*                                                                         
014300 working-storage         section.                                         
014400  77  prog-name               pic x(17) value "wxmonrpt (1.0.00)".
014500*                                                                         
014600 copy "wswxday.cob".                                                      
014700 copy "wswxwrk.cob".                                                      
014800*                                                                         
014900 01  WX-Program-Work.
015000     03  WX-Term-Code          pic 9(4) comp value zero.
015100     03  WX-Hdr-Month-Disp     pic 99.
015200     03  WX-Hdr-Text           pic x(40) value spaces.
015300     03  WX-Rpt-RC-Disp        pic x(9) value spaces.
015400     03  WX-Rpt-HC-Disp        pic x(9) value spaces.
015500     03  WX-Print-Text         pic x(100) value spaces.
015600     03  WX-Avg-Low-Ed         pic --9.9.
015700     03  WX-Avg-High-Ed        pic --9.9.
015800     03  WX-Swap-Disp-1        pic x(12) value spaces.
015900     03  WX-Swap-Disp-2        pic x(12) value spaces.                    
016000     03  filler                pic x(6).                                  
016100*                                                                         
016200 report                  section.                                         
016300*                                                                         
016400 RD  Month-Weather-Report                                                 
016500     Page Limit   99 Lines                                                
016600     Heading      1                                                       
016700     First Detail 6                                                       
016800     Last  Detail 90.                                                     
016900*                                                                         
017000 01  Wx-Rpt-Head   type page heading.                                     
017100     03  line  1.                                                         
017200         05  col  1  pic x(40)  source WX-Hdr-Text.                       
017300     03  line  3.                                                         
017400         05  col  1  pic x(6)   value "日期".                               
017500         05  col  9  pic x(6)   value "晴雨".                               
017600         05  col 17  pic x(6)   value "熱冷".                               
017700         05  col 25  pic x(6)   value "高溫".                               
017800         05  col 33  pic x(6)   value "低溫".                               
017900         05  col 41  pic x(6)   value "平均".                               
018000         05  col 49  pic x(4)   filler value spaces.                      
018100     03  line  4.                                                         
018200         05  col  1  pic x(48)  value                                     
018300             "------------------------------------------------".          
018400*                                                                         
018500 01  Wx-Daily-Detail   type is detail.                                    
018600     03  line + 1.                                                        
018700         05  col  1  pic x(12)   source WX-Rpt-Date-Disp.                 
018800         05  col 13  pic x(9)    source WX-Rpt-RC-Disp.                   
018900         05  col 25  pic x(9)    source WX-Rpt-HC-Disp.                   
019000         05  col 37  pic --9.9   source DS-Max-Temp (WX-I).               
019100         05  col 45  pic --9.9   source DS-Min-Temp (WX-I).               
019200         05  col 53  pic --9.9   source DS-Avg-Temp (WX-I).               
019300         05  col 61  pic x(4)    filler value spaces.                     
019400*                                                                         
019500 01  Wx-Text-Line   type is detail.                                       
019600     03  line + 1.                                                        
019700         05  col  1  pic x(96)   source WX-Print-Text.                    
019800         05  col 97  pic x(4)    filler value spaces.                     
019900*                                                                         
020000 procedure               division.                                        
020100*                                                                         
020200 aa000-Main               section.                                        
020300*                                                                         
020400     move zero to WX-Term-Code.                                           
020500     perform aa010-Open-Wx-Files.                                         
020600     if WX-Term-Code not = zero                                           
020700          goback returning WX-Term-Code                                   
020800     end-if.                                                              
020900     perform aa020-Read-Wx-Parm.                                          
021000     if WX-Term-Code not = zero                                           
021100          close WX-Parm-File Weather-Daily-File Wx-Print-File             
021200          goback returning WX-Term-Code                                   
021300     end-if.                                                              
021400     perform aa030-Load-Daily-Table.                                      
021500     if WX-Term-Code not = zero                                           
021600          close WX-Parm-File Weather-Daily-File Wx-Print-File             
021700          goback returning WX-Term-Code                                   
021800     end-if.                                                              
021900     perform aa040-Classify-Hot-Cold.                                     
022000     perform aa050-Find-Low-3-Days.                                       
022100     perform aa055-Find-High-3-Days.                                      
022200     perform aa060-Find-Rain-Runs.                                        
022300     perform aa070-Find-Weekend-Days.                                     
022400     perform aa080-Print-Wx-Report.                                       
022500     close WX-Parm-File Weather-Daily-File Wx-Print-File.                 
022600     goback returning zero.                                               
022700*                                                                         
022800 aa000-Exit.                                                              
022900     exit section.                                                        
023000*                                                                         
023100 aa010-Open-Wx-Files      section.                                        
023200*                                                                         
023300     open input WX-Parm-File.                                             
023400     if WX-Parm-Status not = "00"                                         
023500          display WX001 upon console                                      
023600          display WX-Parm-Status upon console                             
023700          move 8 to WX-Term-Code                                          
023800          exit section                                                    
023900     end-if.                                                              
024000     open input Weather-Daily-File.                                       
024100     if WX-WD-Status not = "00"                                           
024200          display WX003 upon console                                      
024300          display WX-WD-Status upon console                               
024400          close WX-Parm-File                                              
024500          move 8 to WX-Term-Code                                          
024600          exit section                                                    
024700     end-if.                                                              
024800     open output Wx-Print-File.                                           
024900     if WX-Rpt-Status not = "00"                                          
025000          display WX005 upon console                                      
025100          display WX-Rpt-Status upon console                              
025200          close WX-Parm-File Weather-Daily-File                           
025300          move 8 to WX-Term-Code                                          
025400     end-if.                                                              
025500*                                                                         
025600 aa010-Exit.                                                              
025700     exit section.                                                        
025800*                                                                         
025900 aa020-Read-Wx-Parm       section.                                        
026000*                                                                         
026100     move 1 to WX-Parm-RRN.                                               
026200     read WX-Parm-File                                                    
026300          invalid key                                                     
026400               display WX002 upon console                                 
026500               display WX-Parm-Status upon console                        
026600               move 8 to WX-Term-Code                                     
026700     end-read.                                                            
026800     if WX-Term-Code = zero                                               
026900          move WX-PRM-Month to WX-Hdr-Month-Disp                          
027000          string "每日天氣報告（" delimited by size                              
027100                 WX-Hdr-Month-Disp delimited by size                      
027200                 "月）"           delimited by size                         
027300                 into WX-Hdr-Text                                         
027400     end-if.                                                              
027500*                                                                         
027600 aa020-Exit.                                                              
027700     exit section.                                                        
027800*                                                                         
027900 aa030-Load-Daily-Table   section.                                        
028000*                                                                         
028100     move zero to WX-Day-Count.                                           
028200     move zero to WX-Avg-Sum.                                             
028300     perform ab010-Read-One-Wd-Record                                     
028400          until WX-WD-EOF or WX-Day-Count = 31.                           
028500     if WX-Day-Count = zero                                               
028600          display WX004 upon console                                      
028700          move 8 to WX-Term-Code                                          
028800     else                                                                 
028900          compute WX-Month-Avg-Full =                                     
029000               WX-Avg-Sum / WX-Day-Count                                  
029100          compute WX-Month-Avg rounded =                                  
029200               WX-Avg-Sum / WX-Day-Count                                  
029300     end-if.                                                              
029400*                                                                         
029500 aa030-Exit.                                                              
029600     exit section.                                                        
029700*                                                                         
029800 ab010-Read-One-Wd-Record.                                                
029900     read Weather-Daily-File                                              
030000          at end set WX-WD-EOF to true                                    
030100     end-read.                                                            
030200     if WX-WD-Not-EOF                                                     
030300          add 1 to WX-Day-Count                                           
030400          move WD-Date          to DS-Date (WX-Day-Count)                 
030500          move WD-Min-Temp      to DS-Min-Temp (WX-Day-Count)             
030600          move WD-Max-Temp      to DS-Max-Temp (WX-Day-Count)             
030700          move WD-Precipitation to                                        
030800               DS-Precipitation (WX-Day-Count)                            
030900          perform ab015-Compute-Daily-Avg                                 
031000          if WD-Precipitation > zero                                      
031100               move "Y" to DS-Rain-Flag (WX-Day-Count)                    
031200          else                                                            
031300               move "N" to DS-Rain-Flag (WX-Day-Count)                    
031400          end-if                                                          
031500          add DS-Avg-Temp (WX-Day-Count) to WX-Avg-Sum                    
031600     end-if.                                                              
031700*                                                                         
031800 ab015-Compute-Daily-Avg.                                                 
031900     compute DS-Avg-Temp (WX-Day-Count) rounded =                         
032000          (WD-Max-Temp + WD-Min-Temp) / 2.                                
032100*                                                                         
032200 aa040-Classify-Hot-Cold  section.                                        
032300*                                                                         
032400     perform ab020-Classify-One-Day                                       
032500          varying WX-I from 1 by 1 until WX-I > WX-Day-Count.             
032600*                                                                         
032700 aa040-Exit.                                                              
032800     exit section.                                                        
032900*                                                                         
033000 ab020-Classify-One-Day.                                                  
033100     if DS-Avg-Temp (WX-I) not < WX-Month-Avg-Full                        
033200          move "H" to DS-Hot-Cold (WX-I)                                  
033300     else                                                                 
033400          move "C" to DS-Hot-Cold (WX-I)                                  
033500     end-if.                                                              
033600*                                                                         
033700 aa050-Find-Low-3-Days    section.                                        
033800*                                                                         
033900     move zero to WX-Low-Sel-Count.                                       
034000     perform ab030-Select-Low3-Slot                                       
034100          varying WX-J from 1 by 1 until WX-J > 3.                        
034200     perform ab035-Resort-Low3-By-Date.                                   
034300     move zero to WX-Temp-Sum.                                            
034400     perform ab032-Add-Low3-Temp                                          
034500          varying WX-J from 1 by 1                                        
034600               until WX-J > WX-Low-Sel-Count.                             
034700     if WX-Low-Sel-Count > zero                                           
034800          compute WX-Avg-Low rounded =                                    
034900               WX-Temp-Sum / WX-Low-Sel-Count                             
035000          move WX-Avg-Low to WX-Avg-Low-Ed                                
035100     end-if.                                                              
035200*                                                                         
035300 aa050-Exit.                                                              
035400     exit section.                                                        
035500*                                                                         
035600 ab030-Select-Low3-Slot.                                                  
035700     move zero to WX-Best-Sub.                                            
035800     perform ab031-Scan-For-Low                                           
035900          varying WX-I from 1 by 1 until WX-I > WX-Day-Count.             
036000     if WX-Best-Sub not = zero                                            
036100          move "Y" to WX-Low-Selected (WX-Best-Sub)                       
036200          add 1 to WX-Low-Sel-Count                                       
036300          move DS-Date (WX-Best-Sub) to                                   
036400               WX-Low3-Date (WX-Low-Sel-Count)                            
036500          move DS-Min-Temp (WX-Best-Sub) to                               
036600               WX-Low3-Temp (WX-Low-Sel-Count)                            
036700     end-if.                                                              
036800*                                                                         
036900 ab031-Scan-For-Low.                                                      
037000     if WX-Low-Selected (WX-I) = "N"                                      
037100          if WX-Best-Sub = zero                                           
037200               move WX-I to WX-Best-Sub                                   
037300          else                                                            
037400               if DS-Min-Temp (WX-I) <                                    
037500                    DS-Min-Temp (WX-Best-Sub)                             
037600                    move WX-I to WX-Best-Sub                              
037700               end-if                                                     
037800          end-if                                                          
037900     end-if.                                                              
038000*                                                                         
038100 ab032-Add-Low3-Temp.                                                     
038200     add WX-Low3-Temp (WX-J) to WX-Temp-Sum.                              
038300*                                                                         
038400 ab035-Resort-Low3-By-Date.                                               
038500     perform ab036-Low3-Bubble-Pass                                       
038600          varying WX-I from 1 by 1                                        
038700               until WX-I > WX-Low-Sel-Count.                             
038800*                                                                         
038900 ab036-Low3-Bubble-Pass.                                                  
039000     perform ab037-Low3-Compare-Swap                                      
039100          varying WX-J from 1 by 1                                        
039200               until WX-J > WX-Low-Sel-Count - WX-I.                      
039300*                                                                         
039400 ab037-Low3-Compare-Swap.                                                 
039500     if WX-Low3-Date (WX-J) > WX-Low3-Date (WX-J + 1)                     
039600          move WX-Low3-Date (WX-J) to WX-Swap-Date                        
039700          move WX-Low3-Date (WX-J + 1) to                                 
039800               WX-Low3-Date (WX-J)                                        
039900          move WX-Swap-Date to WX-Low3-Date (WX-J + 1)                    
040000          move WX-Low3-Temp (WX-J) to WX-Swap-Temp                        
040100          move WX-Low3-Temp (WX-J + 1) to                                 
040200               WX-Low3-Temp (WX-J)                                        
040300          move WX-Swap-Temp to WX-Low3-Temp (WX-J + 1)                    
040400     end-if.                                                              
040500*                                                                         
040600 aa055-Find-High-3-Days   section.                                        
040700*                                                                         
040800     move zero to WX-High-Sel-Count.                                      
040900     perform ab040-Select-High3-Slot                                      
041000          varying WX-J from 1 by 1 until WX-J > 3.                        
041100     perform ab045-Resort-High3-By-Date.                                  
041200     move zero to WX-Temp-Sum.                                            
041300     perform ab042-Add-High3-Temp                                         
041400          varying WX-J from 1 by 1                                        
041500               until WX-J > WX-High-Sel-Count.                            
041600     if WX-High-Sel-Count > zero                                          
041700          compute WX-Avg-High rounded =                                   
041800               WX-Temp-Sum / WX-High-Sel-Count                            
041900          move WX-Avg-High to WX-Avg-High-Ed                              
042000     end-if.                                                              
042100*                                                                         
042200 aa055-Exit.                                                              
042300     exit section.                                                        
042400*                                                                         
042500 ab040-Select-High3-Slot.                                                 
042600     move zero to WX-Best-Sub.                                            
042700     perform ab041-Scan-For-High                                          
042800          varying WX-I from 1 by 1 until WX-I > WX-Day-Count.             
042900     if WX-Best-Sub not = zero                                            
043000          move "Y" to WX-High-Selected (WX-Best-Sub)                      
043100          add 1 to WX-High-Sel-Count                                      
043200          move DS-Date (WX-Best-Sub) to                                   
043300               WX-High3-Date (WX-High-Sel-Count)                          
043400          move DS-Max-Temp (WX-Best-Sub) to                               
043500               WX-High3-Temp (WX-High-Sel-Count)                          
043600     end-if.                                                              
043700*                                                                         
043800 ab041-Scan-For-High.                                                     
043900     if WX-High-Selected (WX-I) = "N"                                     
044000          if WX-Best-Sub = zero                                           
044100               move WX-I to WX-Best-Sub                                   
044200          else                                                            
044300               if DS-Max-Temp (WX-I) >                                    
044400                    DS-Max-Temp (WX-Best-Sub)                             
044500                    move WX-I to WX-Best-Sub                              
044600               end-if                                                     
044700          end-if                                                          
044800     end-if.                                                              
044900*                                                                         
045000 ab042-Add-High3-Temp.                                                    
045100     add WX-High3-Temp (WX-J) to WX-Temp-Sum.                             
045200*                                                                         
045300 ab045-Resort-High3-By-Date.                                              
045400     perform ab046-High3-Bubble-Pass                                      
045500          varying WX-I from 1 by 1                                        
045600               until WX-I > WX-High-Sel-Count.                            
045700*                                                                         
045800 ab046-High3-Bubble-Pass.                                                 
045900     perform ab047-High3-Compare-Swap                                     
046000          varying WX-J from 1 by 1                                        
046100               until WX-J > WX-High-Sel-Count - WX-I.                     
046200*                                                                         
046300 ab047-High3-Compare-Swap.                                                
046400     if WX-High3-Date (WX-J) > WX-High3-Date (WX-J + 1)                   
046500          move WX-High3-Date (WX-J) to WX-Swap-Date                       
046600          move WX-High3-Date (WX-J + 1) to                                
046700               WX-High3-Date (WX-J)                                       
046800          move WX-Swap-Date to WX-High3-Date (WX-J + 1)                   
046900          move WX-High3-Temp (WX-J) to WX-Swap-Temp                       
047000          move WX-High3-Temp (WX-J + 1) to                                
047100               WX-High3-Temp (WX-J)                                       
047200          move WX-Swap-Temp to WX-High3-Temp (WX-J + 1)                   
047300     end-if.                                                              
047400*                                                                         
047500 aa060-Find-Rain-Runs     section.                                        
047600*                                                                         
047700     move zero to WX-Run-Count.                                           
047800     move zero to WX-Run-Length.                                          
047900     move zero to WX-Run-Start-Sub.                                       
048000     perform ab050-Scan-One-Day-For-Run                                   
048100          varying WX-I from 1 by 1 until WX-I > WX-Day-Count.             
048200     perform ab055-Close-Rain-Run.                                        
048300*                                                                         
048400 aa060-Exit.                                                              
048500     exit section.                                                        
048600*                                                                         
048700 ab050-Scan-One-Day-For-Run.                                              
048800     if DS-Rain-Flag (WX-I) = "Y"                                         
048900          if WX-Run-Length = zero                                         
049000               move WX-I to WX-Run-Start-Sub                              
049100               move 1 to WX-Run-Length                                    
049200          else                                                            
049300               if DS-Date-DA (WX-I) =                                     
049400                    DS-Date-DA (WX-I - 1) + 1                             
049500                    add 1 to WX-Run-Length                                
049600               else                                                       
049700                    perform ab055-Close-Rain-Run                          
049800                    move WX-I to WX-Run-Start-Sub                         
049900                    move 1 to WX-Run-Length                               
050000               end-if                                                     
050100          end-if                                                          
050200     else                                                                 
050300          perform ab055-Close-Rain-Run                                    
050400     end-if.                                                              
050500*                                                                         
050600 ab055-Close-Rain-Run.                                                    
050700     if WX-Run-Length not < 5                                             
050800          add 1 to WX-Run-Count                                           
050900          if WX-Run-Count not > 10                                        
051000               compute WX-K =                                             
051100                    WX-Run-Start-Sub + WX-Run-Length - 1                  
051200               move DS-Date (WX-Run-Start-Sub) to                         
051300                    WX-Run-Start-Date (WX-Run-Count)                      
051400               move DS-Date (WX-K) to                                     
051500                    WX-Run-End-Date (WX-Run-Count)                        
051600          end-if                                                          
051700     end-if.                                                              
051800     move zero to WX-Run-Length.                                          
051900*                                                                         
052000 aa070-Find-Weekend-Days  section.                                        
052100*                                                                         
052200     move zero to WX-Wkend-Cnt.                                           
052300     perform ab060-Weekend-Check-One-Day                                  
052400          varying WX-I from 1 by 1 until WX-I > WX-Day-Count.             
052500*                                                                         
052600 aa070-Exit.                                                              
052700     exit section.                                                        
052800*                                                                         
052900 ab060-Weekend-Check-One-Day.
053000     perform ab070-Zeller-Day-Of-Week thru ab070-Exit.
053100     set WX-Wkend-Idx to 1.
053200     search WX-Wkend-Dow
053300          at end                                                          
053400               continue                                                   
053500          when WX-Wkend-Dow (WX-Wkend-Idx) = WX-Dow                       
053600               add 1 to WX-Wkend-Cnt                                      
053700               if WX-Wkend-Cnt not > 10                                   
053800                    move DS-Date (WX-I) to                                
053900                         WX-Wkend-Rslt-Date (WX-Wkend-Cnt)                
054000                    move WX-Wkend-Name (WX-Wkend-Idx) to                  
054100                         WX-Wkend-Rslt-Name (WX-Wkend-Cnt)                
054200                    move DS-Rain-Flag (WX-I) to                           
054300                         WX-Wkend-Rslt-Flag (WX-Wkend-Cnt)                
054400               end-if                                                     
054500     end-search.                                                          
054600*                                                                         
054700* Zeller's congruence, Gregorian calendar.  h=0 Saturday,                 
054800* h=1 Sunday .. h=6 Friday - converted below to WX-Dow where              
054900* 0 = Sunday .. 6 = Saturday to match WX-Wkend-Dow.                       
055000*                                                                         
055100 ab070-Zeller-Day-Of-Week.                                                
055200     move DS-Date-DA (WX-I)   to WX-Zeller-Q.                             
055300     move DS-Date-MO (WX-I)   to WX-Zeller-M.                             
055400     move DS-Date-CCYY (WX-I) to WX-Zeller-Y.                             
055500     if WX-Zeller-M > 2                                                   
055600          go to ab070-No-Adjust                                           
055700     end-if.                                                              
055800     add 12 to WX-Zeller-M.                                               
055900     subtract 1 from WX-Zeller-Y.                                         
056000*                                                                         
056100 ab070-No-Adjust.                                                         
056200     divide WX-Zeller-Y by 100                                            
056300          giving WX-Zeller-Cent remainder WX-Zeller-K.                    
056400     compute WX-Zeller-Term1 = 13 * (WX-Zeller-M + 1).                    
056500     divide WX-Zeller-Term1 by 5 giving WX-Zeller-Term1.                  
056600     divide WX-Zeller-K by 4 giving WX-Zeller-Term2.                      
056700     divide WX-Zeller-Cent by 4 giving WX-Zeller-Term3.                   
056800     compute WX-Zeller-Sum =                                              
056900          WX-Zeller-Q + WX-Zeller-Term1 + WX-Zeller-K                     
057000               + WX-Zeller-Term2 + WX-Zeller-Term3                        
057100               - (2 * WX-Zeller-Cent).                                    
057200     divide WX-Zeller-Sum by 7                                            
057300          giving WX-Zeller-Div remainder WX-Zeller-Rem.                   
057400     if WX-Zeller-Rem < 0                                                 
057500          add 7 to WX-Zeller-Rem                                          
057600     end-if.                                                              
057700     if WX-Zeller-Rem = 0                                                 
057800          move 6 to WX-Dow                                                
057900     else                                                                 
058000          compute WX-Dow = WX-Zeller-Rem - 1                              
058100     end-if.                                                              
058200*                                                                         
058300 ab070-Exit.                                                              
058400     exit.                                                                
058500*                                                                         
058600 aa080-Print-Wx-Report    section.                                        
058700*                                                                         
058800     initiate Month-Weather-Report.                                       
058900     perform ab080-Print-One-Day                                          
059000          varying WX-I from 1 by 1 until WX-I > WX-Day-Count.             
059100     perform ab090-Print-Low3-Line.                                       
059200     perform ab095-Print-High3-Line.                                      
059300     perform ab100-Print-Rain-Run-Section.                                
059400     perform ab110-Print-Weekend-Section.                                 
059500     terminate Month-Weather-Report.                                      
059600*                                                                         
059700 aa080-Exit.                                                              
059800     exit section.                                                        
059900*                                                                         
060000 ab080-Print-One-Day.                                                     
060100     move DS-Date (WX-I) to WX-Rpt-Date-Src.                              
060200     perform ab085-Format-Rpt-Date.                                       
060300     if DS-Rain-Flag (WX-I) = "Y"                                         
060400          move "雨" to WX-Rpt-RC-Disp                                      
060500     else                                                                 
060600          move "晴" to WX-Rpt-RC-Disp                                      
060700     end-if.                                                              
060800     if DS-Hot-Cold (WX-I) = "H"                                          
060900          move "熱" to WX-Rpt-HC-Disp                                      
061000     else                                                                 
061100          move "冷" to WX-Rpt-HC-Disp                                      
061200     end-if.                                                              
061300     generate Wx-Daily-Detail.                                            
061400*                                                                         
061500 ab085-Format-Rpt-Date.                                                   
061600     move WX-Rpt-Date-MO to WX-Rpt-Month-Disp.                            
061700     move WX-Rpt-Date-DA to WX-Rpt-Day-Disp.                              
061800     string WX-Rpt-Month-Disp delimited by size                           
061900            "月"               delimited by size                           
062000            WX-Rpt-Day-Disp   delimited by size                           
062100            "日"               delimited by size                           
062200            into WX-Rpt-Date-Disp.                                        
062300*                                                                         
062400 ab090-Print-Low3-Line.                                                   
062500     move spaces to WX-Print-Text.                                        
062600     move WX-Low3-Date (1) to WX-Rpt-Date-Src.                            
062700     perform ab085-Format-Rpt-Date.                                       
062800     move WX-Rpt-Date-Disp to WX-Swap-Disp-1.                             
062900     evaluate WX-Low-Sel-Count                                            
063000          when 1                                                          
063100               string "最低溫前三日：" delimited by size                         
063200                      WX-Swap-Disp-1 delimited by space                   
063300                      "（平均 "        delimited by size                     
063400                      WX-Avg-Low-Ed  delimited by size                    
063500                      "℃）"            delimited by size                   
063600                      into WX-Print-Text                                  
063700          when 2                                                          
063800               move WX-Low3-Date (2) to WX-Rpt-Date-Src                   
063900               perform ab085-Format-Rpt-Date                              
064000               string "最低溫前三日：" delimited by size                         
064100                      WX-Swap-Disp-1 delimited by space                   
064200                      "、"             delimited by size                   
064300                      WX-Rpt-Date-Disp delimited by space                 
064400                      "（平均 "        delimited by size                     
064500                      WX-Avg-Low-Ed  delimited by size                    
064600                      "℃）"            delimited by size                   
064700                      into WX-Print-Text                                  
064800          when other                                                      
064900               move WX-Low3-Date (2) to WX-Rpt-Date-Src                   
065000               perform ab085-Format-Rpt-Date                              
065100               move WX-Rpt-Date-Disp to WX-Swap-Disp-2                    
065200               move WX-Low3-Date (3) to WX-Rpt-Date-Src                   
065300               perform ab085-Format-Rpt-Date                              
065400               string "最低溫前三日：" delimited by size                         
065500                      WX-Swap-Disp-1 delimited by space                   
065600                      "、"             delimited by size                   
065700                      WX-Swap-Disp-2 delimited by space                   
065800                      "、"             delimited by size                   
065900                      WX-Rpt-Date-Disp delimited by space                 
066000                      "（平均 "        delimited by size                     
066100                      WX-Avg-Low-Ed  delimited by size                    
066200                      "℃）"            delimited by size                   
066300                      into WX-Print-Text                                  
066400     end-evaluate.                                                        
066500     generate Wx-Text-Line.                                               
066600*                                                                         
066700 ab095-Print-High3-Line.                                                  
066800     move spaces to WX-Print-Text.                                        
066900     move WX-High3-Date (1) to WX-Rpt-Date-Src.                           
067000     perform ab085-Format-Rpt-Date.                                       
067100     move WX-Rpt-Date-Disp to WX-Swap-Disp-1.                             
067200     evaluate WX-High-Sel-Count                                           
067300          when 1                                                          
067400               string "最高溫前三日：" delimited by size                         
067500                      WX-Swap-Disp-1 delimited by space                   
067600                      "（平均 "        delimited by size                     
067700                      WX-Avg-High-Ed delimited by size                    
067800                      "℃）"            delimited by size                   
067900                      into WX-Print-Text                                  
068000          when 2                                                          
068100               move WX-High3-Date (2) to WX-Rpt-Date-Src                  
068200               perform ab085-Format-Rpt-Date                              
068300               string "最高溫前三日：" delimited by size                         
068400                      WX-Swap-Disp-1 delimited by space                   
068500                      "、"             delimited by size                   
068600                      WX-Rpt-Date-Disp delimited by space                 
068700                      "（平均 "        delimited by size                     
068800                      WX-Avg-High-Ed delimited by size                    
068900                      "℃）"            delimited by size                   
069000                      into WX-Print-Text                                  
069100          when other                                                      
069200               move WX-High3-Date (2) to WX-Rpt-Date-Src                  
069300               perform ab085-Format-Rpt-Date                              
069400               move WX-Rpt-Date-Disp to WX-Swap-Disp-2                    
069500               move WX-High3-Date (3) to WX-Rpt-Date-Src                  
069600               perform ab085-Format-Rpt-Date                              
069700               string "最高溫前三日：" delimited by size                         
069800                      WX-Swap-Disp-1 delimited by space                   
069900                      "、"             delimited by size                   
070000                      WX-Swap-Disp-2 delimited by space                   
070100                      "、"             delimited by size                   
070200                      WX-Rpt-Date-Disp delimited by space                 
070300                      "（平均 "        delimited by size                     
070400                      WX-Avg-High-Ed delimited by size                    
070500                      "℃）"            delimited by size                   
070600                      into WX-Print-Text                                  
070700     end-evaluate.                                                        
070800     generate Wx-Text-Line.                                               
070900*                                                                         
071000 ab100-Print-Rain-Run-Section.                                            
071100     if WX-Run-Count = zero                                               
071200          move spaces to WX-Print-Text                                    
071300          move "本月無連續 5 天下雨" to WX-Print-Text                             
071400          generate Wx-Text-Line                                           
071500     end-if.                                                              
071600     perform ab101-Print-One-Run                                          
071700          varying WX-J from 1 by 1                                        
071800               until WX-J > WX-Run-Count or WX-J > 10.                    
071900*                                                                         
072000 ab101-Print-One-Run.                                                     
072100     move spaces to WX-Print-Text.                                        
072200     move WX-Run-Start-Date (WX-J) to WX-Rpt-Date-Src.                    
072300     perform ab085-Format-Rpt-Date.                                       
072400     move WX-Rpt-Date-Disp to WX-Swap-Disp-1.                             
072500     move WX-Run-End-Date (WX-J) to WX-Rpt-Date-Src.                      
072600     perform ab085-Format-Rpt-Date.                                       
072700     string "連續 5 天下雨：" delimited by size                                 
072800            WX-Swap-Disp-1  delimited by space                            
072900            " ~ "          delimited by size                 
073000            WX-Rpt-Date-Disp delimited by space               
073100            into WX-Print-Text.                                           
073200     generate Wx-Text-Line.                                               
073300*                                                                         
073400 ab110-Print-Weekend-Section.                                             
073500     perform ab111-Print-One-Weekend-Day                                  
073600          varying WX-J from 1 by 1                                        
073700               until WX-J > WX-Wkend-Cnt or WX-J > 10.                    
073800*                                                                         
073900 ab111-Print-One-Weekend-Day.                                             
074000     move spaces to WX-Print-Text.                                        
074100     move WX-Wkend-Rslt-Date (WX-J) to WX-Rpt-Date-Src.                   
074200     perform ab085-Format-Rpt-Date.                                       
074300     if WX-Wkend-Rslt-Flag (WX-J) = "Y"                                   
074400          move "雨" to WX-Rpt-RC-Disp                                      
074500     else                                                                 
074600          move "晴" to WX-Rpt-RC-Disp                                      
074700     end-if.                                                              
074800     string "- "              delimited by size                           
074900            WX-Rpt-Date-Disp  delimited by space                          
075000            WX-Wkend-Rslt-Name (WX-J) delimited by size                   
075100            "："               delimited by size                           
075200            WX-Rpt-RC-Disp    delimited by space                          
075300            into WX-Print-Text.                                           
075400     generate Wx-Text-Line.                                               
